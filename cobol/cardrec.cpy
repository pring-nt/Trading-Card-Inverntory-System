000010*****************************************************************
000020*    CARDREC.CPY                                                *
000030*    ONE OWNED TRADING CARD LINE / ONE MASTER CARD RECORD.       *
000040*    KEYED BY CARD-NAME (CASE-INSENSITIVE, LINEAR SCAN, NO       *
000050*    NATIVE INDEX).  IDENTITY IS NAME + RARITY + VARIATION --    *
000060*    CARD-BASE-VALUE IS NOT PART OF IDENTITY.                    *
000070*****************************************************************
000080    05  CARD-NAME                   PIC X(30).
000090    05  CARD-RARITY                 PIC X(9).
000100*        COMMON, UNCOMMON, RARE, LEGENDARY.
000110    05  CARD-VARIATION              PIC X(12).
000120*        NORMAL, EXTENDED_ART, FULL_ART, ALT_ART.
000130    05  CARD-BASE-VALUE             PIC S9(7)V99 COMP-3.
000140    05  CARD-COUNT                  PIC S9(4) COMP-3.
000150    05  CARD-COUNT-UNSIGNED REDEFINES CARD-COUNT
000160                                    PIC 9(4) COMP-3.
000170*        UNSIGNED VIEW -- USED WHEN EDITING THE COUNT FOR
000180*        DISPLAY, SINCE A STORED COUNT IS NEVER NEGATIVE.
000190    05  FILLER                      PIC X(21).
