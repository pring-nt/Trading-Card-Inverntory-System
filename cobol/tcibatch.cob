000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TCIBATCH.
000030 AUTHOR.        R K HAYWORTH.
000040 INSTALLATION.  CARDKEEP DATA CENTER.
000050 DATE-WRITTEN.  08/14/1987.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL.
000080*****************************************************************
000090*    TCIBATCH  --  TRADING CARD INVENTORY SYSTEM                *
000100*    NIGHTLY REVALUE-AND-POST BATCH JOB.                        *
000110*                                                                *
000120*    READS THE TRANSACTION FILE IN THE ORDER PRESENTED AND      *
000130*    APPLIES EACH TRANSACTION AGAINST THE CARD COLLECTION,      *
000140*    BINDER, AND DECK MASTERS.  PRODUCES UPDATED MASTERS, A      *
000150*    RUN-SUMMARY REPORT, AND THE COLLECTOR-EARNINGS CONTROL      *
000160*    TOTAL FOR THE RUN.                                         *
000170*                                                                *
000180*    CHANGE LOG.                                                *
000190*    ------------------------------------------------------     *
000200*    08/14/87  RKH  ORIGINAL PROGRAM.  TICKET CK-0114.          *
000210*    02/02/88  RKH  ADDED RARES BINDER HANDLING FEE.  CK-0139.  *
000220*    11/29/88  DPS  PAUPER/RARES ADMISSION RULE FIX.  CK-0171.  *
000230*    07/18/89  RKH  LUXURY CUSTOM PRICE FLOOR ENFORCED.CK-0203. *
000240*    01/05/90  DPS  DECK MAINTENANCE ADDED.  CK-0244.           *
000250*    06/21/90  RKH  SELLABLE DECK PRICING ADDED.  CK-0251.      *
000260*    03/14/91  MTW  TRADE EVALUATION MODULE ADDED.  CK-0287.    *
000270*    09/09/91  MTW  FORCE-TRADE OVERRIDE CONFIRMED.  CK-0294.   *
000280*    04/02/92  DPS  COLLECTOR BINDER SILENT REJECT FIX.CK-0318. *
000290*    10/30/92  RKH  CAPACITY-FULL NOW SOFT REJECT, NOT ERR.     *
000300*                    CK-0331.                                   *
000310*    02/11/93  MTW  CASE-INSENSITIVE NAME MATCH ADDED.CK-0356.  *
000320*    08/05/94  DPS  RUN SUMMARY REPORT LAYOUT REVISED.CK-0390.  *
000330*    01/17/95  RKH  BINDER DELETE RETURNS CARDS TO COLLECTION.  *
000340*                    CK-0402.                                   *
000350*    12/04/96  MTW  COLLECTOR-EARNINGS CONTROL TOTAL ADDED.     *
000360*                    CK-0441.                                   *
000370*    09/22/97  DPS  DECK DUPLICATE-NAME REJECT CLARIFIED.       *
000380*                    CK-0467.                                   *
000390*    06/09/98  JBQ  Y2K REMEDIATION -- RUN-DATE FIELD WIDENED.  *
000400*                    CK-0498.                                   *
000410*    02/15/99  JBQ  Y2K REMEDIATION SIGNED OFF.  CK-0511.       *
000420*    11/08/99  MTW  MASTER REWRITE PASS NOW LOGS REJECTS.       *
000430*                    CK-0522.                                   *
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-370.
000480 OBJECT-COMPUTER.  IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
000520     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CARD-FILE ASSIGN TO CARDFILE
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-CARD-FILE-STATUS.
000580     SELECT BINDER-FILE ASSIGN TO BINDFILE
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-BINDER-FILE-STATUS.
000610     SELECT DECK-FILE ASSIGN TO DECKFILE
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-DECK-FILE-STATUS.
000640     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-TRAN-FILE-STATUS.
000670     SELECT REPORT-FILE ASSIGN TO RPTFILE
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-REPORT-FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  CARD-FILE.
000730 01  CARD-FILE-RECORD.
000740     COPY CARDREC.
000750 FD  BINDER-FILE.
000760 01  BINDER-FILE-RECORD.
000770     COPY BNDRREC.
000780 FD  DECK-FILE.
000790 01  DECK-FILE-RECORD.
000800     COPY DECKREC.
000810 FD  TRANSACTION-FILE.
000820 01  TRAN-FILE-RECORD.
000830     COPY TRANREC.
000840 FD  REPORT-FILE.
000850 01  REPORT-FILE-RECORD       PIC X(132).
000860 WORKING-STORAGE SECTION.
000870*****************************************************************
000880*    FILE STATUS AND SWITCHES.                                  *
000890*****************************************************************
000900 01  WS-CARD-FILE-STATUS      PIC X(2) VALUE SPACES.
000910     88  WS-CARD-FILE-OK            VALUE "00" "10".
000920     88  WS-CARD-FILE-EOF            VALUE "10".
000930 01  WS-BINDER-FILE-STATUS    PIC X(2) VALUE SPACES.
000940     88  WS-BINDER-FILE-OK           VALUE "00" "10".
000950     88  WS-BINDER-FILE-EOF          VALUE "10".
000960 01  WS-DECK-FILE-STATUS      PIC X(2) VALUE SPACES.
000970     88  WS-DECK-FILE-OK             VALUE "00" "10".
000980     88  WS-DECK-FILE-EOF            VALUE "10".
000990 01  WS-TRAN-FILE-STATUS      PIC X(2) VALUE SPACES.
001000     88  WS-TRAN-FILE-OK              VALUE "00" "10".
001010     88  WS-TRAN-FILE-EOF             VALUE "10".
001020 01  WS-REPORT-FILE-STATUS    PIC X(2) VALUE SPACES.
001030     88  WS-REPORT-FILE-OK            VALUE "00".
001040 01  WS-TRAN-EOF-SWITCH       PIC X(1) VALUE "N".
001050     88  WS-TRAN-EOF                  VALUE "Y".
001060 01  WS-FOUND-SWITCH          PIC X(1) VALUE "N".
001070     88  WS-FOUND                     VALUE "Y".
001080     88  WS-NOT-FOUND                 VALUE "N".
001090 01  WS-NAMES-MATCH-SWITCH    PIC X(1) VALUE "N".
001100     88  WS-NAMES-MATCH                VALUE "Y".
001110 01  WS-RULE-PASSED-SWITCH    PIC X(1) VALUE "N".
001120     88  WS-RULE-PASSED                VALUE "Y".
001130*****************************************************************
001140*    UPPERCASE COMPARE WORK AREA -- NO INTRINSIC FUNCTIONS USED. *
001150*****************************************************************
001160 01  WS-LOWER-ALPHABET        PIC X(26)
001170         VALUE "abcdefghijklmnopqrstuvwxyz".
001180 01  WS-UPPER-ALPHABET        PIC X(26)
001190         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001200 01  WS-UC-NAME-1             PIC X(30) VALUE SPACES.
001210 01  WS-UC-NAME-2             PIC X(30) VALUE SPACES.
001220*****************************************************************
001230*    CARD VALUATION WORK AREA (FLOW 1).                         *
001240*****************************************************************
001250 01  WS-CV-BASE-VALUE         PIC S9(7)V99 COMP-3 VALUE ZERO.
001260 01  WS-CV-VARIATION          PIC X(12) VALUE SPACES.
001270 01  WS-CV-RESULT             PIC S9(7)V99 VALUE ZERO.
001280 01  WS-MULTIPLIER            PIC S9V99 COMP-3 VALUE ZERO.
001290*****************************************************************
001300*    CARD COLLECTION TABLE (FLOW 2) -- LINEAR-SCAN MASTER.      *
001310*    500 ENTRIES IS A BATCH-RUN CAPACITY LIMIT, NOT A SPEC       *
001320*    BUSINESS RULE -- A FULL TABLE IS TREATED AS A SOFT REJECT.  *
001330*****************************************************************
001340 01  WS-CARD-TAB-COUNT        PIC S9(4) COMP VALUE ZERO.
001350 01  WS-CARD-TABLE.
001360     05  WS-CARD-ENTRY OCCURS 500 TIMES INDEXED BY WCD-IDX.
001370         10  WCD-NAME             PIC X(30).
001380         10  WCD-RARITY           PIC X(9).
001390         10  WCD-VARIATION        PIC X(12).
001400         10  WCD-BASE-VALUE       PIC S9(7)V99 COMP-3.
001410         10  WCD-COUNT            PIC S9(4) COMP-3.
001420*****************************************************************
001430*    BINDER TABLE (FLOW 3).  50 BINDERS, 20 CARD SLOTS EACH --   *
001440*    BINDER SLOT CAPACITY OF 20 IS THE SPEC'S MAX_CAPACITY.      *
001450*****************************************************************
001460 01  WS-BINDER-TAB-COUNT      PIC S9(4) COMP VALUE ZERO.
001470 01  WS-BINDER-TABLE.
001480     05  WS-BINDER-ENTRY OCCURS 50 TIMES INDEXED BY WBN-IDX.
001490         10  WBN-NAME             PIC X(30).
001500         10  WBN-TYPE             PIC X(12).
001510         10  WBN-CARD-COUNT       PIC S9(4) COMP-3.
001520         10  WBN-CUSTOM-PRICE     PIC S9(7)V99 COMP-3.
001530         10  WBN-CARD OCCURS 20 TIMES INDEXED BY WBC-IDX.
001540             15  WBC-NAME         PIC X(30).
001550             15  WBC-RARITY       PIC X(9).
001560             15  WBC-VARIATION    PIC X(12).
001570             15  WBC-BASE-VALUE   PIC S9(7)V99 COMP-3.
001580*****************************************************************
001590*    DECK TABLE (FLOW 4).  50 DECKS, 10 CARD SLOTS EACH.         *
001600*****************************************************************
001610 01  WS-DECK-TAB-COUNT        PIC S9(4) COMP VALUE ZERO.
001620 01  WS-DECK-TABLE.
001630     05  WS-DECK-ENTRY OCCURS 50 TIMES INDEXED BY WDK-IDX.
001640         10  WDK-NAME             PIC X(30).
001650         10  WDK-SELLABLE-FLAG    PIC X(1).
001660         10  WDK-CARD-COUNT       PIC S9(4) COMP-3.
001670         10  WDK-CARD OCCURS 10 TIMES INDEXED BY WDC-IDX.
001680             15  WDC-NAME         PIC X(30).
001690             15  WDC-RARITY       PIC X(9).
001700             15  WDC-VARIATION    PIC X(12).
001710             15  WDC-BASE-VALUE   PIC S9(7)V99 COMP-3.
001720*****************************************************************
001730*    TRADE EVALUATION WORK AREA (FLOW 5).                       *
001740*****************************************************************
001750 01  WS-TRADE-OUT-VALUE       PIC S9(7)V99 VALUE ZERO.
001760 01  WS-TRADE-IN-VALUE        PIC S9(7)V99 VALUE ZERO.
001770 01  WS-TRADE-DIFF            PIC S9(7)V99 VALUE ZERO.
001780 01  WS-TRADE-SAVED-CARD.
001790     05  WS-TSC-NAME              PIC X(30).
001800     05  WS-TSC-RARITY            PIC X(9).
001810     05  WS-TSC-VARIATION         PIC X(12).
001820     05  WS-TSC-BASE-VALUE        PIC S9(7)V99 COMP-3.
001830*****************************************************************
001840*    SALE-RESULT AREA -- BUILT FRESH FOR EACH SALE (SPEC'S       *
001850*    SALE-RESULT RECORD LAYOUT).                                *
001860*****************************************************************
001870 01  SALE-RESULT.
001880     COPY SALEREC.
001890*****************************************************************
001900*    COLLECTOR EARNINGS CONTROL TOTAL.                          *
001910*****************************************************************
001920 01  WS-COLLECTOR-EARNINGS    PIC S9(7)V99 VALUE ZERO.
001930*****************************************************************
001940*    LOOP / WORK SUBSCRIPTS AND ACCUMULATORS.                   *
001950*****************************************************************
001960 01  WS-TRAN-READ-COUNT       PIC S9(6) COMP VALUE ZERO.
001970 01  WS-REJECT-COUNT          PIC S9(6) COMP VALUE ZERO.
001980 01  WS-SLOT-SHIFT-INDEX      PIC S9(4) COMP VALUE ZERO.
001990*****************************************************************
002000*    RUN-DATE -- Y2K REMEDIATION WIDENED THIS TO A 4-DIGIT YEAR. *
002010*****************************************************************
002020 01  WS-RUN-DATE.
002030     05  WS-RUN-DATE-CENTURY      PIC 9(2).
002040     05  WS-RUN-DATE-YY           PIC 9(2).
002050     05  WS-RUN-DATE-MM           PIC 9(2).
002060     05  WS-RUN-DATE-DD           PIC 9(2).
002070 01  WS-TODAY-YYMMDD              PIC 9(6).
002080*****************************************************************
002090*    REPORT LINE AREA -- THREE VIEWS OF THE SAME 132-COLUMN      *
002100*    PRINT LINE (TITLE / DETAIL / TOTAL), EACH A REDEFINES OF    *
002110*    THE BASE DETAIL LAYOUT.                                    *
002120*****************************************************************
002130 01  WS-DETAIL-LINE.
002140     05  WS-DL-CONTAINER-KIND     PIC X(6).
002150     05  FILLER                   PIC X(2) VALUE SPACES.
002160     05  WS-DL-CONTAINER-NAME     PIC X(30).
002170     05  FILLER                   PIC X(2) VALUE SPACES.
002180     05  WS-DL-ACTION-TAKEN       PIC X(16).
002190     05  FILLER                   PIC X(2) VALUE SPACES.
002200     05  WS-DL-BASE-AMOUNT        PIC ZZZ,ZZ9.99.
002210     05  FILLER                   PIC X(2) VALUE SPACES.
002220     05  WS-DL-FEE-AMOUNT         PIC ZZZ,ZZ9.99.
002230     05  FILLER                   PIC X(2) VALUE SPACES.
002240     05  WS-DL-TOTAL-AMOUNT       PIC ZZZ,ZZ9.99.
002250     05  WS-DL-REMARKS            PIC X(30).
002260     05  FILLER                   PIC X(10) VALUE SPACES.
002270 01  WS-TITLE-LINE REDEFINES WS-DETAIL-LINE.
002280     05  FILLER                   PIC X(10) VALUE SPACES.
002290     05  WS-TL-TITLE              PIC X(37)
002300             VALUE "TRADING CARD INVENTORY - RUN SUMMARY".
002310     05  FILLER                   PIC X(10) VALUE SPACES.
002320     05  WS-TL-RUN-DATE           PIC X(8).
002330     05  FILLER                   PIC X(67) VALUE SPACES.
002340 01  WS-TOTAL-LINE REDEFINES WS-DETAIL-LINE.
002350     05  FILLER                   PIC X(10) VALUE SPACES.
002360     05  WS-TOT-CAPTION           PIC X(24)
002370             VALUE "COLLECTOR EARNINGS TOTAL".
002380     05  FILLER                   PIC X(6) VALUE SPACES.
002390     05  WS-TOT-AMOUNT            PIC ZZZ,ZZ9.99.
002400     05  FILLER                   PIC X(82) VALUE SPACES.
002410 PROCEDURE DIVISION.
002420*****************************************************************
002430*    0000-MAINLINE -- TOP-LEVEL DRIVER.                         *
002440*****************************************************************
002450*    DRIVES THE ENTIRE NIGHTLY RUN -- LOAD, PROCESS, REWRITE.
002460 0000-MAINLINE.
002470     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
002480     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
002490         UNTIL WS-TRAN-EOF.
002500     PERFORM 8000-FINALIZE-RUN THRU 8000-EXIT.
002510     STOP RUN.
002520*****************************************************************
002530*    1000 SERIES -- OPEN FILES, LOAD MASTERS, PRINT HEADERS.    *
002540*****************************************************************
002550*    ESTABLISH RUN DATE, OPEN MASTERS, LOAD TABLES, PRIME READ.
002560 1000-INITIALIZE-RUN.
002570*    06/09/98 JBQ CENTURY WINDOW ADDED.  CK-0498.
002580     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002590     MOVE 19 TO WS-RUN-DATE-CENTURY.
002600     IF WS-TODAY-YYMMDD (1:2) < "70"
002610         MOVE 20 TO WS-RUN-DATE-CENTURY
002620     END-IF.
002630     MOVE WS-TODAY-YYMMDD (1:2) TO WS-RUN-DATE-YY.
002640     MOVE WS-TODAY-YYMMDD (3:2) TO WS-RUN-DATE-MM.
002650     MOVE WS-TODAY-YYMMDD (5:2) TO WS-RUN-DATE-DD.
002660     OPEN INPUT CARD-FILE.
002670     OPEN INPUT BINDER-FILE.
002680     OPEN INPUT DECK-FILE.
002690     OPEN INPUT TRANSACTION-FILE.
002700     OPEN OUTPUT REPORT-FILE.
002710     PERFORM 1100-LOAD-CARD-COLLECTION THRU 1100-EXIT.
002720     PERFORM 1200-LOAD-BINDER-FILE THRU 1200-EXIT.
002730     PERFORM 1300-LOAD-DECK-FILE THRU 1300-EXIT.
002740     CLOSE CARD-FILE.
002750     CLOSE BINDER-FILE.
002760     CLOSE DECK-FILE.
002770     PERFORM 1400-PRINT-REPORT-HEADERS THRU 1400-EXIT.
002780     READ TRANSACTION-FILE INTO TRAN-FILE-RECORD
002790         AT END SET WS-TRAN-EOF TO TRUE
002800     END-READ.
002810 1000-EXIT.
002820     EXIT.
002830*    BRING THE CARD MASTER INTO WS-CARD-TABLE.  A MISSING OR
002840*    BAD FILE LEAVES THE COLLECTION EMPTY RATHER THAN ABENDING --
002850*    A FIRST-EVER RUN HAS NO CARD FILE YET.
002860 1100-LOAD-CARD-COLLECTION.
002870     IF NOT WS-CARD-FILE-OK
002880         MOVE ZERO TO WS-CARD-TAB-COUNT
002890         GO TO 1100-EXIT
002900     END-IF.
002910     PERFORM 1110-LOAD-ONE-CARD THRU 1110-EXIT
002920         UNTIL WS-CARD-FILE-EOF.
002930 1100-EXIT.
002940     EXIT.
002950*    ONE CARD MASTER RECORD INTO ONE WS-CARD-ENTRY SLOT.
002960 1110-LOAD-ONE-CARD.
002970     READ CARD-FILE INTO CARD-FILE-RECORD
002980         AT END
002990             CONTINUE
003000         NOT AT END
003010             ADD 1 TO WS-CARD-TAB-COUNT
003020             SET WCD-IDX TO WS-CARD-TAB-COUNT
003030             MOVE CARD-NAME OF CARD-FILE-RECORD TO WCD-NAME
003040                 (WCD-IDX)
003050             MOVE CARD-RARITY OF CARD-FILE-RECORD
003060                 TO WCD-RARITY (WCD-IDX)
003070             MOVE CARD-VARIATION OF CARD-FILE-RECORD
003080                 TO WCD-VARIATION (WCD-IDX)
003090             MOVE CARD-BASE-VALUE OF CARD-FILE-RECORD
003100                 TO WCD-BASE-VALUE (WCD-IDX)
003110             MOVE CARD-COUNT OF CARD-FILE-RECORD
003120                 TO WCD-COUNT (WCD-IDX)
003130     END-READ.
003140 1110-EXIT.
003150     EXIT.
003160*    BRING THE BINDER MASTER INTO WS-BINDER-TABLE.
003170 1200-LOAD-BINDER-FILE.
003180     IF NOT WS-BINDER-FILE-OK
003190         MOVE ZERO TO WS-BINDER-TAB-COUNT
003200         GO TO 1200-EXIT
003210     END-IF.
003220     PERFORM 1210-LOAD-ONE-BINDER THRU 1210-EXIT
003230         UNTIL WS-BINDER-FILE-EOF.
003240 1200-EXIT.
003250     EXIT.
003260*    ONE BINDER MASTER RECORD INTO ONE WS-BINDER-ENTRY SLOT.
003270 1210-LOAD-ONE-BINDER.
003280     READ BINDER-FILE INTO BINDER-FILE-RECORD
003290         AT END
003300             CONTINUE
003310         NOT AT END
003320             ADD 1 TO WS-BINDER-TAB-COUNT
003330             SET WBN-IDX TO WS-BINDER-TAB-COUNT
003340             MOVE BINDER-NAME OF BINDER-FILE-RECORD
003350                 TO WBN-NAME (WBN-IDX)
003360             MOVE BINDER-TYPE OF BINDER-FILE-RECORD
003370                 TO WBN-TYPE (WBN-IDX)
003380             MOVE BINDER-CARD-COUNT OF BINDER-FILE-RECORD
003390                 TO WBN-CARD-COUNT (WBN-IDX)
003400             MOVE BINDER-CUSTOM-PRICE OF BINDER-FILE-RECORD
003410                 TO WBN-CUSTOM-PRICE (WBN-IDX)
003420             PERFORM 1215-LOAD-BINDER-CARD-SLOT THRU 1215-EXIT
003430                 VARYING WBC-IDX FROM 1 BY 1
003440                 UNTIL WBC-IDX > 20
003450     END-READ.
003460 1210-EXIT.
003470     EXIT.
003480*    ONE OF THE 20 FIXED CARD SLOTS WITHIN THE BINDER JUST LOADED.
003490 1215-LOAD-BINDER-CARD-SLOT.
003500     MOVE BC-CARD-NAME OF BINDER-FILE-RECORD (WBC-IDX)
003510         TO WBC-NAME (WBN-IDX, WBC-IDX).
003520     MOVE BC-CARD-RARITY OF BINDER-FILE-RECORD (WBC-IDX)
003530         TO WBC-RARITY (WBN-IDX, WBC-IDX).
003540     MOVE BC-CARD-VARIATION OF BINDER-FILE-RECORD (WBC-IDX)
003550         TO WBC-VARIATION (WBN-IDX, WBC-IDX).
003560     MOVE BC-CARD-BASE-VALUE OF BINDER-FILE-RECORD (WBC-IDX)
003570         TO WBC-BASE-VALUE (WBN-IDX, WBC-IDX).
003580 1215-EXIT.
003590     EXIT.
003600*    BRING THE DECK MASTER INTO WS-DECK-TABLE.
003610 1300-LOAD-DECK-FILE.
003620     IF NOT WS-DECK-FILE-OK
003630         MOVE ZERO TO WS-DECK-TAB-COUNT
003640         GO TO 1300-EXIT
003650     END-IF.
003660     PERFORM 1310-LOAD-ONE-DECK THRU 1310-EXIT
003670         UNTIL WS-DECK-FILE-EOF.
003680 1300-EXIT.
003690     EXIT.
003700*    ONE DECK MASTER RECORD INTO ONE WS-DECK-ENTRY SLOT.
003710 1310-LOAD-ONE-DECK.
003720     READ DECK-FILE INTO DECK-FILE-RECORD
003730         AT END
003740             CONTINUE
003750         NOT AT END
003760             ADD 1 TO WS-DECK-TAB-COUNT
003770             SET WDK-IDX TO WS-DECK-TAB-COUNT
003780             MOVE DECK-NAME OF DECK-FILE-RECORD TO WDK-NAME
003790                 (WDK-IDX)
003800             MOVE DECK-SELLABLE-FLAG OF DECK-FILE-RECORD
003810                 TO WDK-SELLABLE-FLAG (WDK-IDX)
003820             MOVE DECK-CARD-COUNT OF DECK-FILE-RECORD
003830                 TO WDK-CARD-COUNT (WDK-IDX)
003840             PERFORM 1315-LOAD-DECK-CARD-SLOT THRU 1315-EXIT
003850                 VARYING WDC-IDX FROM 1 BY 1
003860                 UNTIL WDC-IDX > 10
003870     END-READ.
003880 1310-EXIT.
003890     EXIT.
003900*    ONE OF THE 10 FIXED CARD SLOTS WITHIN THE DECK JUST LOADED.
003910 1315-LOAD-DECK-CARD-SLOT.
003920     MOVE DC-CARD-NAME OF DECK-FILE-RECORD (WDC-IDX)
003930         TO WDC-NAME (WDK-IDX, WDC-IDX).
003940     MOVE DC-CARD-RARITY OF DECK-FILE-RECORD (WDC-IDX)
003950         TO WDC-RARITY (WDK-IDX, WDC-IDX).
003960     MOVE DC-CARD-VARIATION OF DECK-FILE-RECORD (WDC-IDX)
003970         TO WDC-VARIATION (WDK-IDX, WDC-IDX).
003980     MOVE DC-CARD-BASE-VALUE OF DECK-FILE-RECORD (WDC-IDX)
003990         TO WDC-BASE-VALUE (WDK-IDX, WDC-IDX).
004000 1315-EXIT.
004010     EXIT.
004020*    TITLE LINE AND COLUMN HEADINGS FOR THE RUN-SUMMARY REPORT.
004030 1400-PRINT-REPORT-HEADERS.
004040     MOVE SPACES TO WS-TITLE-LINE.
004050     STRING WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-YY
004060         DELIMITED BY SIZE INTO WS-TL-RUN-DATE
004070     END-STRING.
004080     WRITE REPORT-FILE-RECORD FROM WS-TITLE-LINE
004090         AFTER ADVANCING C01.
004100     MOVE SPACES TO WS-DETAIL-LINE.
004110     MOVE "KIND"          TO WS-DL-CONTAINER-KIND.
004120     MOVE "NAME"          TO WS-DL-CONTAINER-NAME.
004130     MOVE "ACTION TAKEN"  TO WS-DL-ACTION-TAKEN.
004140     WRITE REPORT-FILE-RECORD FROM WS-DETAIL-LINE
004150         AFTER ADVANCING 2 LINES.
004160 1400-EXIT.
004170     EXIT.
004180*****************************************************************
004190*    2000 SERIES -- TRANSACTION DISPATCH LOOP.                  *
004200*****************************************************************
004210*    ONE TRANSACTION-FILE RECORD PER CALL.  COUNTS READS, CLEARS
004220*    THE REMARKS FIELD, THEN HANDS OFF TO THE DISPATCHER.
004230 2000-PROCESS-TRANSACTIONS.
004240     ADD 1 TO WS-TRAN-READ-COUNT.
004250     MOVE SPACES TO WS-DL-REMARKS.
004260     PERFORM 2200-DISPATCH-TRANSACTION THRU 2200-EXIT.
004270     READ TRANSACTION-FILE INTO TRAN-FILE-RECORD
004280         AT END SET WS-TRAN-EOF TO TRUE
004290     END-READ.
004300 2000-EXIT.
004310     EXIT.
004320*    SIXTEEN TRAN-CODES, ONE EVALUATE.  AN UNKNOWN CODE IS LOGGED
004330*    AND SKIPPED -- IT DOES NOT STOP THE RUN.
004340 2200-DISPATCH-TRANSACTION.
004350     EVALUATE TRAN-CODE OF TRAN-FILE-RECORD
004360         WHEN "ADDC" PERFORM 3000-ADD-CARD-TO-COLLECTION
004370                          THRU 3000-EXIT
004380         WHEN "INCC" PERFORM 3100-INCREMENT-CARD-COUNT
004390                          THRU 3100-EXIT
004400         WHEN "DECC" PERFORM 3200-DECREMENT-CARD-COUNT
004410                          THRU 3200-EXIT
004420         WHEN "RMVC" PERFORM 3300-REMOVE-ONE-COPY THRU 3300-EXIT
004430         WHEN "CRBN" PERFORM 4000-CREATE-BINDER THRU 4000-EXIT
004440         WHEN "ADBN" PERFORM 4100-ADMIT-CARD-TO-BINDER
004450                          THRU 4100-EXIT
004460         WHEN "RMBN" PERFORM 4200-REMOVE-CARD-FROM-BINDER
004470                          THRU 4200-EXIT
004480         WHEN "DLBN" PERFORM 4300-DELETE-BINDER THRU 4300-EXIT
004490         WHEN "SLBN" PERFORM 4400-SELL-BINDER THRU 4400-EXIT
004500         WHEN "SETP" PERFORM 4500-SET-BINDER-CUSTOM-PRICE
004510                          THRU 4500-EXIT
004520         WHEN "CRDK" PERFORM 5000-CREATE-DECK THRU 5000-EXIT
004530         WHEN "ADDK" PERFORM 5100-ADMIT-CARD-TO-DECK
004540                          THRU 5100-EXIT
004550         WHEN "RMDK" PERFORM 5200-REMOVE-CARD-FROM-DECK
004560                          THRU 5200-EXIT
004570         WHEN "DLDK" PERFORM 5300-DELETE-DECK THRU 5300-EXIT
004580         WHEN "SLDK" PERFORM 5400-SELL-DECK THRU 5400-EXIT
004590         WHEN "TRDE" PERFORM 6000-EVALUATE-TRADE THRU 6000-EXIT
004600         WHEN OTHER
004610             MOVE "*UNKNOWN*" TO WS-DL-CONTAINER-KIND
004620             MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
004630                 TO WS-DL-CONTAINER-NAME
004640             MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
004650             MOVE "UNRECOGNIZED TRAN-CODE" TO WS-DL-REMARKS
004660             PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
004670     END-EVALUATE.
004680 2200-EXIT.
004690     EXIT.
004700*****************************************************************
004710*    3000 SERIES -- CARD COLLECTION MAINTENANCE (FLOW 2).       *
004720*****************************************************************
004730*    ADDC -- NEW CARD, OR ONE MORE COPY OF AN IDENTICAL CARD.  A
004740*    NAME MATCH WITH DIFFERING RARITY/VARIATION IS A COLLISION.
004750 3000-ADD-CARD-TO-COLLECTION.
004760     MOVE "CARD" TO WS-DL-CONTAINER-KIND.
004770     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
004780         TO WS-DL-CONTAINER-NAME.
004790     PERFORM 3900-FIND-CARD-IN-COLLECTION THRU 3900-EXIT.
004800     IF WS-NOT-FOUND
004810         IF WS-CARD-TAB-COUNT >= 500
004820             MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
004830             MOVE "COLLECTION TABLE FULL" TO WS-DL-REMARKS
004840             PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
004850             GO TO 3000-EXIT
004860         END-IF
004870         ADD 1 TO WS-CARD-TAB-COUNT
004880         SET WCD-IDX TO WS-CARD-TAB-COUNT
004890         MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
004900             TO WCD-NAME (WCD-IDX)
004910         MOVE TRAN-CARD-RARITY OF TRAN-FILE-RECORD
004920             TO WCD-RARITY (WCD-IDX)
004930         MOVE TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
004940             TO WCD-VARIATION (WCD-IDX)
004950         MOVE TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD
004960             TO WCD-BASE-VALUE (WCD-IDX)
004970         MOVE 1 TO WCD-COUNT (WCD-IDX)
004980         MOVE "CREATED" TO WS-DL-ACTION-TAKEN
004990         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005000         GO TO 3000-EXIT
005010     END-IF.
005020     IF TRAN-CARD-RARITY OF TRAN-FILE-RECORD
005030         = WCD-RARITY (WCD-IDX)
005040         AND TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
005050             = WCD-VARIATION (WCD-IDX)
005060         ADD 1 TO WCD-COUNT (WCD-IDX)
005070         MOVE "CREATED" TO WS-DL-ACTION-TAKEN
005080         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005090     ELSE
005100         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
005110         MOVE "NAME COLLISION - RARITY/VARIATION DIFFER"
005120             TO WS-DL-REMARKS
005130         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005140     END-IF.
005150 3000-EXIT.
005160     EXIT.
005170*    INCC -- ONE MORE COPY OF AN ALREADY-HELD CARD.
005180 3100-INCREMENT-CARD-COUNT.
005190     MOVE "CARD" TO WS-DL-CONTAINER-KIND.
005200     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
005210         TO WS-DL-CONTAINER-NAME.
005220     PERFORM 3900-FIND-CARD-IN-COLLECTION THRU 3900-EXIT.
005230     IF WS-NOT-FOUND
005240         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
005250         MOVE "CARD NOT FOUND" TO WS-DL-REMARKS
005260         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005270         GO TO 3100-EXIT
005280     END-IF.
005290     ADD 1 TO WCD-COUNT (WCD-IDX).
005300     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
005310     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
005320 3100-EXIT.
005330     EXIT.
005340*    DECC -- ONE FEWER COPY.  COUNT MAY NOT GO BELOW ZERO.
005350 3200-DECREMENT-CARD-COUNT.
005360     MOVE "CARD" TO WS-DL-CONTAINER-KIND.
005370     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
005380         TO WS-DL-CONTAINER-NAME.
005390     PERFORM 3900-FIND-CARD-IN-COLLECTION THRU 3900-EXIT.
005400     IF WS-NOT-FOUND OR WCD-COUNT (WCD-IDX) <= 0
005410         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
005420         MOVE "NOT FOUND OR COUNT ALREADY ZERO" TO WS-DL-REMARKS
005430         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005440         GO TO 3200-EXIT
005450     END-IF.
005460     SUBTRACT 1 FROM WCD-COUNT (WCD-IDX).
005470     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
005480     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
005490 3200-EXIT.
005500     EXIT.
005510*    RMVC -- PULL ONE COPY OUT OF THE COLLECTION.
005520 3300-REMOVE-ONE-COPY.
005530     MOVE "CARD" TO WS-DL-CONTAINER-KIND.
005540     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
005550         TO WS-DL-CONTAINER-NAME.
005560     IF WS-CARD-TAB-COUNT = 0
005570         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
005580         MOVE "COLLECTION EMPTY" TO WS-DL-REMARKS
005590         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005600         GO TO 3300-EXIT
005610     END-IF.
005620     PERFORM 3900-FIND-CARD-IN-COLLECTION THRU 3900-EXIT.
005630     IF WS-NOT-FOUND OR WCD-COUNT (WCD-IDX) = 0
005640         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
005650         MOVE "NOT FOUND OR NO COPIES HELD" TO WS-DL-REMARKS
005660         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
005670         GO TO 3300-EXIT
005680     END-IF.
005690     SUBTRACT 1 FROM WCD-COUNT (WCD-IDX).
005700     MOVE "DELETED" TO WS-DL-ACTION-TAKEN.
005710     MOVE "ONE COPY EXTRACTED" TO WS-DL-REMARKS.
005720     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
005730 3300-EXIT.
005740     EXIT.
005750*****************************************************************
005760*    3900 -- CASE-INSENSITIVE LINEAR SCAN OF THE CARD TABLE      *
005770*    BY NAME.  LEAVES WCD-IDX POSITIONED ON A HIT.               *
005780*****************************************************************
005790 3900-FIND-CARD-IN-COLLECTION.
005800     SET WS-NOT-FOUND TO TRUE.
005810     IF WS-CARD-TAB-COUNT = 0
005820         GO TO 3900-EXIT
005830     END-IF.
005840     PERFORM 3905-SCAN-CARD-TABLE THRU 3905-EXIT
005850         VARYING WCD-IDX FROM 1 BY 1
005860         UNTIL WCD-IDX > WS-CARD-TAB-COUNT.
005870 3900-EXIT.
005880     EXIT.
005890 3905-SCAN-CARD-TABLE.
005900     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD TO WS-UC-NAME-1.
005910     MOVE WCD-NAME (WCD-IDX) TO WS-UC-NAME-2.
005920     PERFORM 9100-UPPERCASE-AND-COMPARE THRU 9100-EXIT.
005930     IF WS-NAMES-MATCH
005940         SET WS-FOUND TO TRUE
005950         GO TO 3900-EXIT
005960     END-IF.
005970 3905-EXIT.
005980     EXIT.
005990*****************************************************************
006000*    4000 SERIES -- BINDER ADMISSION AND SALE (FLOW 3).         *
006010*****************************************************************
006020*    CRBN -- A NEW EMPTY BINDER OF THE REQUESTED TYPE.
006030 4000-CREATE-BINDER.
006040     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
006050     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
006060         TO WS-DL-CONTAINER-NAME.
006070     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
006080     IF WS-FOUND
006090         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
006100         MOVE "BINDER ALREADY EXISTS" TO WS-DL-REMARKS
006110         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
006120         GO TO 4000-EXIT
006130     END-IF.
006140     IF WS-BINDER-TAB-COUNT >= 50
006150         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
006160         MOVE "BINDER TABLE FULL" TO WS-DL-REMARKS
006170         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
006180         GO TO 4000-EXIT
006190     END-IF.
006200     ADD 1 TO WS-BINDER-TAB-COUNT.
006210     SET WBN-IDX TO WS-BINDER-TAB-COUNT.
006220     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
006230         TO WBN-NAME (WBN-IDX).
006240     MOVE TRAN-BINDER-TYPE OF TRAN-FILE-RECORD
006250         TO WBN-TYPE (WBN-IDX).
006260     MOVE ZERO TO WBN-CARD-COUNT (WBN-IDX).
006270     MOVE ZERO TO WBN-CUSTOM-PRICE (WBN-IDX).
006280     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
006290     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
006300 4000-EXIT.
006310     EXIT.
006320*    ADBN -- CAPACITY CHECK, THEN THE TYPE'S ADMISSION RULE.
006330 4100-ADMIT-CARD-TO-BINDER.
006340     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
006350     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
006360         TO WS-DL-CONTAINER-NAME.
006370     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
006380     IF WS-NOT-FOUND
006390         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
006400         MOVE "BINDER NOT FOUND" TO WS-DL-REMARKS
006410         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
006420         GO TO 4100-EXIT
006430     END-IF.
006440     IF WBN-CARD-COUNT (WBN-IDX) >= 20
006450         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
006460         MOVE "BINDER FULL" TO WS-DL-REMARKS
006470         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
006480         GO TO 4100-EXIT
006490     END-IF.
006500     PERFORM 4110-APPLY-BINDER-ADMISSION-RULE THRU 4110-EXIT.
006510     IF NOT WS-RULE-PASSED
006520         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
006530         IF WS-DL-REMARKS = SPACES
006540             MOVE "ADMISSION RULE VIOLATION" TO WS-DL-REMARKS
006550         END-IF
006560         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
006570         GO TO 4100-EXIT
006580     END-IF.
006590     ADD 1 TO WBN-CARD-COUNT (WBN-IDX).
006600     SET WBC-IDX TO WBN-CARD-COUNT (WBN-IDX).
006610     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
006620         TO WBC-NAME (WBN-IDX, WBC-IDX).
006630     MOVE TRAN-CARD-RARITY OF TRAN-FILE-RECORD
006640         TO WBC-RARITY (WBN-IDX, WBC-IDX).
006650     MOVE TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
006660         TO WBC-VARIATION (WBN-IDX, WBC-IDX).
006670     MOVE TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD
006680         TO WBC-BASE-VALUE (WBN-IDX, WBC-IDX).
006690     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
006700     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
006710 4100-EXIT.
006720     EXIT.
006730*****************************************************************
006740*    4110 -- ADMISSION RULE PER BINDER TYPE.  SETS WS-RULE-      *
006750*    PASSED.  FOR THE FOUR "HARD ERROR" TYPES THE REMARKS FIELD  *
006760*    IS STAMPED SO THE CALLER'S REJECT LINE SHOWS WHY; FOR       *
006770*    COLLECTOR THE REMARKS FIELD IS LEFT BLANK (PLAIN REJECTION, *
006780*    NO ERROR, PER SPEC).                                        *
006790*****************************************************************
006800*    11/29/88 DPS PAUPER/RARES RULE CORRECTED.  CK-0171.
006810*    04/02/92 DPS COLLECTOR VIOLATION MADE SILENT, NOT AN ERROR.
006820*                CK-0318.
006830*    02/11/93 MTW NAME COMPARE FOLDED TO UPPERCASE.  CK-0356.
006840 4110-APPLY-BINDER-ADMISSION-RULE.
006850     SET WS-RULE-PASSED TO FALSE.
006860     MOVE SPACES TO WS-DL-REMARKS.
006870     EVALUATE WBN-TYPE (WBN-IDX)
006880         WHEN "NON_CURATED"
006890             SET WS-RULE-PASSED TO TRUE
006900         WHEN "PAUPER"
006910             IF TRAN-CARD-RARITY OF TRAN-FILE-RECORD = "COMMON"
006920                 OR TRAN-CARD-RARITY OF TRAN-FILE-RECORD
006930                     = "UNCOMMON"
006940                 SET WS-RULE-PASSED TO TRUE
006950             ELSE
006960                 MOVE "PAUPER REQUIRES COMMON/UNCOMMON"
006970                     TO WS-DL-REMARKS
006980             END-IF
006990         WHEN "RARES"
007000             IF TRAN-CARD-RARITY OF TRAN-FILE-RECORD = "RARE"
007010                 OR TRAN-CARD-RARITY OF TRAN-FILE-RECORD
007020                     = "LEGENDARY"
007030                 SET WS-RULE-PASSED TO TRUE
007040             ELSE
007050                 MOVE "RARES REQUIRES RARE/LEGENDARY"
007060                     TO WS-DL-REMARKS
007070             END-IF
007080         WHEN "LUXURY"
007090             IF TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
007100                 NOT = "NORMAL"
007110                 SET WS-RULE-PASSED TO TRUE
007120             ELSE
007130                 MOVE "LUXURY REJECTS NORMAL VARIATION"
007140                     TO WS-DL-REMARKS
007150             END-IF
007160         WHEN "COLLECTOR"
007170             IF (TRAN-CARD-RARITY OF TRAN-FILE-RECORD = "RARE"
007180                 OR TRAN-CARD-RARITY OF TRAN-FILE-RECORD
007190                     = "LEGENDARY")
007200                 AND TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
007210                     NOT = "NORMAL"
007220                 SET WS-RULE-PASSED TO TRUE
007230             END-IF
007240         WHEN OTHER
007250             MOVE "UNKNOWN BINDER TYPE" TO WS-DL-REMARKS
007260     END-EVALUATE.
007270 4110-EXIT.
007280     EXIT.
007290*    RMBN -- PULL A CARD OUT OF A BINDER AND BACK INTO THE
007300*    COLLECTION.
007310 4200-REMOVE-CARD-FROM-BINDER.
007320     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
007330     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
007340         TO WS-DL-CONTAINER-NAME.
007350     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
007360     IF WS-NOT-FOUND OR WBN-CARD-COUNT (WBN-IDX) = 0
007370         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
007380         MOVE "BINDER NOT FOUND OR EMPTY" TO WS-DL-REMARKS
007390         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
007400         GO TO 4200-EXIT
007410     END-IF.
007420     PERFORM 4910-FIND-CARD-IN-BINDER THRU 4910-EXIT.
007430     IF WS-NOT-FOUND
007440         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
007450         MOVE "CARD NOT FOUND IN BINDER" TO WS-DL-REMARKS
007460         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
007470         GO TO 4200-EXIT
007480     END-IF.
007490*        SAVE THE REMOVED CARD, CLOSE THE GAP, RETURN IT HOME.
007500     MOVE WBC-NAME (WBN-IDX, WBC-IDX) TO WS-TSC-NAME.
007510     MOVE WBC-RARITY (WBN-IDX, WBC-IDX) TO WS-TSC-RARITY.
007520     MOVE WBC-VARIATION (WBN-IDX, WBC-IDX) TO WS-TSC-VARIATION.
007530     MOVE WBC-BASE-VALUE (WBN-IDX, WBC-IDX) TO WS-TSC-BASE-VALUE.
007540     PERFORM 4205-SHIFT-BINDER-SLOTS-DOWN THRU 4205-EXIT.
007550     MOVE WS-TSC-NAME TO TRAN-CARD-NAME OF TRAN-FILE-RECORD.
007560     MOVE WS-TSC-RARITY TO TRAN-CARD-RARITY OF TRAN-FILE-RECORD.
007570     MOVE WS-TSC-VARIATION
007580         TO TRAN-CARD-VARIATION OF TRAN-FILE-RECORD.
007590     MOVE WS-TSC-BASE-VALUE
007600         TO TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD.
007610     PERFORM 3000-ADD-CARD-TO-COLLECTION THRU 3000-EXIT.
007620     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
007630     MOVE WBN-NAME (WBN-IDX) TO WS-DL-CONTAINER-NAME.
007640     MOVE "DELETED" TO WS-DL-ACTION-TAKEN.
007650     MOVE "CARD RETURNED TO COLLECTION" TO WS-DL-REMARKS.
007660     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
007670 4200-EXIT.
007680     EXIT.
007690*****************************************************************
007700*    4205 -- SLIDE BINDER SLOTS AFTER WBC-IDX DOWN ONE POSITION  *
007710*    TO CLOSE THE GAP LEFT BY A REMOVAL.  SHARED BY 4200 AND     *
007720*    6000 (TRADE-OUT REMOVAL).  EXPECTS WBN-IDX AND WBC-IDX      *
007730*    ALREADY POSITIONED ON THE SLOT JUST VACATED.                *
007740*****************************************************************
007750 4205-SHIFT-BINDER-SLOTS-DOWN.
007760     PERFORM 4206-SHIFT-ONE-BINDER-SLOT THRU 4206-EXIT
007770         VARYING WS-SLOT-SHIFT-INDEX FROM WBC-IDX BY 1
007780         UNTIL WS-SLOT-SHIFT-INDEX >= WBN-CARD-COUNT (WBN-IDX).
007790     SUBTRACT 1 FROM WBN-CARD-COUNT (WBN-IDX).
007800 4205-EXIT.
007810     EXIT.
007820 4206-SHIFT-ONE-BINDER-SLOT.
007830     MOVE WBC-NAME (WBN-IDX, WS-SLOT-SHIFT-INDEX + 1)
007840         TO WBC-NAME (WBN-IDX, WS-SLOT-SHIFT-INDEX).
007850     MOVE WBC-RARITY (WBN-IDX, WS-SLOT-SHIFT-INDEX + 1)
007860         TO WBC-RARITY (WBN-IDX, WS-SLOT-SHIFT-INDEX).
007870     MOVE WBC-VARIATION (WBN-IDX, WS-SLOT-SHIFT-INDEX + 1)
007880         TO WBC-VARIATION (WBN-IDX, WS-SLOT-SHIFT-INDEX).
007890     MOVE WBC-BASE-VALUE (WBN-IDX, WS-SLOT-SHIFT-INDEX + 1)
007900         TO WBC-BASE-VALUE (WBN-IDX, WS-SLOT-SHIFT-INDEX).
007910 4206-EXIT.
007920     EXIT.
007930*    DLBN -- EVERY CARD STILL HELD GOES BACK TO THE COLLECTION
007940*    BEFORE THE BINDER RECORD ITSELF IS DROPPED.
007950*    01/17/95 RKH HELD CARDS NOW RETURNED TO COLLECTION BEFORE
007960*                THE BINDER RECORD IS DROPPED.  CK-0402.
007970 4300-DELETE-BINDER.
007980     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
007990     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
008000         TO WS-DL-CONTAINER-NAME.
008010     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
008020     IF WS-NOT-FOUND
008030         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
008040         MOVE "BINDER NOT FOUND" TO WS-DL-REMARKS
008050         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
008060         GO TO 4300-EXIT
008070     END-IF.
008080     PERFORM 4305-RETURN-ONE-BINDER-CARD THRU 4305-EXIT
008090         VARYING WBC-IDX FROM 1 BY 1
008100         UNTIL WBC-IDX > WBN-CARD-COUNT (WBN-IDX).
008110     PERFORM 4990-REMOVE-BINDER-FROM-TABLE THRU 4990-EXIT.
008120     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
008130     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
008140         TO WS-DL-CONTAINER-NAME.
008150     MOVE "DELETED" TO WS-DL-ACTION-TAKEN.
008160     MOVE "ALL CARDS RETURNED TO COLLECTION" TO WS-DL-REMARKS.
008170     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
008180 4300-EXIT.
008190     EXIT.
008200*    ONE BINDER SLOT BACK INTO THE COLLECTION.
008210 4305-RETURN-ONE-BINDER-CARD.
008220     MOVE WBC-NAME (WBN-IDX, WBC-IDX)
008230         TO TRAN-CARD-NAME OF TRAN-FILE-RECORD.
008240     MOVE WBC-RARITY (WBN-IDX, WBC-IDX)
008250         TO TRAN-CARD-RARITY OF TRAN-FILE-RECORD.
008260     MOVE WBC-VARIATION (WBN-IDX, WBC-IDX)
008270         TO TRAN-CARD-VARIATION OF TRAN-FILE-RECORD.
008280     MOVE WBC-BASE-VALUE (WBN-IDX, WBC-IDX)
008290         TO TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD.
008300     PERFORM 3000-ADD-CARD-TO-COLLECTION THRU 3000-EXIT.
008310 4305-EXIT.
008320     EXIT.
008330*    SLBN -- NON_CURATED AND COLLECTOR MAY NEVER BE SOLD.
008340*    02/02/88 RKH RARES HANDLING FEE ADDED.  CK-0139.
008350*    12/04/96 MTW POSTS TO COLLECTOR-EARNINGS CONTROL TOTAL.
008360*                CK-0441.
008370 4400-SELL-BINDER.
008380     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
008390     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
008400         TO WS-DL-CONTAINER-NAME.
008410     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
008420     IF WS-NOT-FOUND
008430         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
008440         MOVE "BINDER NOT FOUND" TO WS-DL-REMARKS
008450         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
008460         GO TO 4400-EXIT
008470     END-IF.
008480     IF WBN-TYPE (WBN-IDX) = "NON_CURATED"
008490         OR WBN-TYPE (WBN-IDX) = "COLLECTOR"
008500         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
008510         MOVE "BINDER TYPE CANNOT BE SOLD" TO WS-DL-REMARKS
008520         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
008530         GO TO 4400-EXIT
008540     END-IF.
008550     PERFORM 4410-PRICE-BINDER-SALE THRU 4410-EXIT.
008560     MOVE ZERO TO WBN-CARD-COUNT (WBN-IDX).
008570     PERFORM 4990-REMOVE-BINDER-FROM-TABLE THRU 4990-EXIT.
008580     PERFORM 9800-ACCUMULATE-EARNINGS THRU 9800-EXIT.
008590     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
008600     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
008610         TO WS-DL-CONTAINER-NAME.
008620     MOVE "SOLD" TO WS-DL-ACTION-TAKEN.
008630     MOVE SALE-BASE-AMOUNT TO WS-DL-BASE-AMOUNT.
008640     MOVE SALE-FEE-AMOUNT TO WS-DL-FEE-AMOUNT.
008650     MOVE SALE-TOTAL-AMOUNT TO WS-DL-TOTAL-AMOUNT.
008660     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
008670 4400-EXIT.
008680     EXIT.
008690*****************************************************************
008700*    4410 -- SALE PRICING PER BINDER TYPE (PAUPER/RARES/LUXURY). *
008710*    EXPECTS WBN-IDX ALREADY POSITIONED.  BUILDS SALE-RESULT.    *
008720*****************************************************************
008730 4410-PRICE-BINDER-SALE.
008740     PERFORM 4415-SUM-BINDER-CARD-VALUES THRU 4415-EXIT.
008750     EVALUATE WBN-TYPE (WBN-IDX)
008760         WHEN "PAUPER"
008770             MOVE ZERO TO SALE-FEE-AMOUNT
008780             MOVE SALE-BASE-AMOUNT TO SALE-TOTAL-AMOUNT
008790         WHEN "RARES"
008800             COMPUTE SALE-FEE-AMOUNT ROUNDED =
008810                 SALE-BASE-AMOUNT * 0.10
008820             COMPUTE SALE-TOTAL-AMOUNT ROUNDED =
008830                 SALE-BASE-AMOUNT * 1.10
008840         WHEN "LUXURY"
008850             IF WBN-CUSTOM-PRICE (WBN-IDX) > 0
008860                 MOVE WBN-CUSTOM-PRICE (WBN-IDX)
008870                     TO SALE-BASE-AMOUNT
008880             END-IF
008890             COMPUTE SALE-FEE-AMOUNT ROUNDED =
008900                 SALE-BASE-AMOUNT * 0.10
008910             COMPUTE SALE-TOTAL-AMOUNT ROUNDED =
008920                 SALE-BASE-AMOUNT * 1.10
008930     END-EVALUATE.
008940 4410-EXIT.
008950     EXIT.
008960*****************************************************************
008970*    4415 -- SUM CARD-VALUE OVER THE BINDER AT WBN-IDX INTO      *
008980*    SALE-BASE-AMOUNT.  SHARED BY 4410 (SALE) AND 4500 (CUSTOM   *
008990*    PRICE FLOOR CHECK).                                        *
009000*****************************************************************
009010 4415-SUM-BINDER-CARD-VALUES.
009020     MOVE ZERO TO SALE-BASE-AMOUNT.
009030     PERFORM 4416-ADD-ONE-BINDER-CARD-VALUE THRU 4416-EXIT
009040         VARYING WBC-IDX FROM 1 BY 1
009050         UNTIL WBC-IDX > WBN-CARD-COUNT (WBN-IDX).
009060 4415-EXIT.
009070     EXIT.
009080 4416-ADD-ONE-BINDER-CARD-VALUE.
009090     MOVE WBC-BASE-VALUE (WBN-IDX, WBC-IDX) TO WS-CV-BASE-VALUE.
009100     MOVE WBC-VARIATION (WBN-IDX, WBC-IDX) TO WS-CV-VARIATION.
009110     PERFORM 7000-COMPUTE-CARD-VALUE THRU 7000-EXIT.
009120     ADD WS-CV-RESULT TO SALE-BASE-AMOUNT.
009130 4416-EXIT.
009140     EXIT.
009150*    SETP -- LUXURY ONLY.  THE FLOOR IS THE CURRENT SUM OF
009160*    CARD-VALUE -- A COLLECTOR MAY NOT PRICE A BINDER UNDER WATER.
009170*    07/18/89 RKH CUSTOM PRICE FLOOR ENFORCED AT SET TIME --
009180*                MAY NOT UNDERCUT CURRENT CARD VALUE.  CK-0203.
009190 4500-SET-BINDER-CUSTOM-PRICE.
009200     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
009210     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
009220         TO WS-DL-CONTAINER-NAME.
009230     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
009240     IF WS-NOT-FOUND OR WBN-TYPE (WBN-IDX) NOT = "LUXURY"
009250         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
009260         MOVE "NOT FOUND OR NOT A LUXURY BINDER" TO WS-DL-REMARKS
009270         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
009280         GO TO 4500-EXIT
009290     END-IF.
009300     PERFORM 4415-SUM-BINDER-CARD-VALUES THRU 4415-EXIT.
009310     IF TRAN-CUSTOM-PRICE OF TRAN-FILE-RECORD < SALE-BASE-AMOUNT
009320         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
009330         MOVE "CUSTOM PRICE BELOW CURRENT CARD VALUE"
009340             TO WS-DL-REMARKS
009350         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
009360         GO TO 4500-EXIT
009370     END-IF.
009380     MOVE TRAN-CUSTOM-PRICE OF TRAN-FILE-RECORD
009390         TO WBN-CUSTOM-PRICE (WBN-IDX).
009400     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
009410     MOVE "CUSTOM PRICE UPDATED" TO WS-DL-REMARKS.
009420     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
009430 4500-EXIT.
009440     EXIT.
009450*****************************************************************
009460*    4900 -- CASE-INSENSITIVE LINEAR SCAN OF THE BINDER TABLE.   *
009470*****************************************************************
009480 4900-FIND-BINDER.
009490     SET WS-NOT-FOUND TO TRUE.
009500     IF WS-BINDER-TAB-COUNT = 0
009510         GO TO 4900-EXIT
009520     END-IF.
009530     PERFORM 4905-SCAN-BINDER-TABLE THRU 4905-EXIT
009540         VARYING WBN-IDX FROM 1 BY 1
009550         UNTIL WBN-IDX > WS-BINDER-TAB-COUNT.
009560 4900-EXIT.
009570     EXIT.
009580 4905-SCAN-BINDER-TABLE.
009590     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD TO WS-UC-NAME-1.
009600     MOVE WBN-NAME (WBN-IDX) TO WS-UC-NAME-2.
009610     PERFORM 9100-UPPERCASE-AND-COMPARE THRU 9100-EXIT.
009620     IF WS-NAMES-MATCH
009630         SET WS-FOUND TO TRUE
009640         GO TO 4900-EXIT
009650     END-IF.
009660 4905-EXIT.
009670     EXIT.
009680*****************************************************************
009690*    4910 -- CASE-INSENSITIVE LINEAR SCAN FOR A CARD WITHIN THE  *
009700*    BINDER CURRENTLY POSITIONED BY WBN-IDX.                     *
009710*****************************************************************
009720 4910-FIND-CARD-IN-BINDER.
009730     SET WS-NOT-FOUND TO TRUE.
009740     IF WBN-CARD-COUNT (WBN-IDX) = 0
009750         GO TO 4910-EXIT
009760     END-IF.
009770     PERFORM 4915-SCAN-BINDER-CARDS THRU 4915-EXIT
009780         VARYING WBC-IDX FROM 1 BY 1
009790         UNTIL WBC-IDX > WBN-CARD-COUNT (WBN-IDX).
009800 4910-EXIT.
009810     EXIT.
009820 4915-SCAN-BINDER-CARDS.
009830     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD TO WS-UC-NAME-1.
009840     MOVE WBC-NAME (WBN-IDX, WBC-IDX) TO WS-UC-NAME-2.
009850     PERFORM 9100-UPPERCASE-AND-COMPARE THRU 9100-EXIT.
009860     IF WS-NAMES-MATCH
009870         SET WS-FOUND TO TRUE
009880         GO TO 4910-EXIT
009890     END-IF.
009900 4915-EXIT.
009910     EXIT.
009920*****************************************************************
009930*    4990 -- REMOVE THE BINDER AT WBN-IDX FROM THE TABLE,        *
009940*    SLIDING EVERY LATER BINDER DOWN ONE POSITION.               *
009950*****************************************************************
009960 4990-REMOVE-BINDER-FROM-TABLE.
009970     PERFORM 4995-SHIFT-ONE-BINDER-ENTRY THRU 4995-EXIT
009980         VARYING WS-SLOT-SHIFT-INDEX FROM WBN-IDX BY 1
009990         UNTIL WS-SLOT-SHIFT-INDEX >= WS-BINDER-TAB-COUNT.
010000     SUBTRACT 1 FROM WS-BINDER-TAB-COUNT.
010010 4990-EXIT.
010020     EXIT.
010030 4995-SHIFT-ONE-BINDER-ENTRY.
010040     MOVE WS-BINDER-ENTRY (WS-SLOT-SHIFT-INDEX + 1)
010050         TO WS-BINDER-ENTRY (WS-SLOT-SHIFT-INDEX).
010060 4995-EXIT.
010070     EXIT.
010080*****************************************************************
010090*    5000 SERIES -- DECK MAINTENANCE (FLOW 4).                  *
010100*****************************************************************
010110*    CRDK -- A NEW EMPTY DECK, SELLABLE FLAG SET AT CREATION.
010120 5000-CREATE-DECK.
010130     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
010140     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
010150         TO WS-DL-CONTAINER-NAME.
010160     PERFORM 5900-FIND-DECK THRU 5900-EXIT.
010170     IF WS-FOUND
010180         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010190         MOVE "DECK ALREADY EXISTS" TO WS-DL-REMARKS
010200         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010210         GO TO 5000-EXIT
010220     END-IF.
010230     IF WS-DECK-TAB-COUNT >= 50
010240         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010250         MOVE "DECK TABLE FULL" TO WS-DL-REMARKS
010260         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010270         GO TO 5000-EXIT
010280     END-IF.
010290     ADD 1 TO WS-DECK-TAB-COUNT.
010300     SET WDK-IDX TO WS-DECK-TAB-COUNT.
010310     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
010320         TO WDK-NAME (WDK-IDX).
010330     MOVE TRAN-DECK-SELLABLE-FLAG OF TRAN-FILE-RECORD
010340         TO WDK-SELLABLE-FLAG (WDK-IDX).
010350     MOVE ZERO TO WDK-CARD-COUNT (WDK-IDX).
010360     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
010370     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
010380 5000-EXIT.
010390     EXIT.
010400*    ADDK -- CAPACITY, THEN THE NO-DUPLICATE-NAME RULE.
010410*    09/22/97 DPS SILENT-DUPLICATE VS. HARD-ERROR WORDING
010420*                CLARIFIED IN THE REMARKS TEXT.  CK-0467.
010430 5100-ADMIT-CARD-TO-DECK.
010440     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
010450     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
010460         TO WS-DL-CONTAINER-NAME.
010470     PERFORM 5900-FIND-DECK THRU 5900-EXIT.
010480     IF WS-NOT-FOUND
010490         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010500         MOVE "DECK NOT FOUND" TO WS-DL-REMARKS
010510         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010520         GO TO 5100-EXIT
010530     END-IF.
010540     IF WDK-CARD-COUNT (WDK-IDX) >= 10
010550         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010560         MOVE "DECK FULL" TO WS-DL-REMARKS
010570         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010580         GO TO 5100-EXIT
010590     END-IF.
010600     PERFORM 5910-FIND-CARD-IN-DECK THRU 5910-EXIT.
010610     IF WS-FOUND
010620         IF WDC-RARITY (WDK-IDX, WDC-IDX)
010630             = TRAN-CARD-RARITY OF TRAN-FILE-RECORD
010640             AND WDC-VARIATION (WDK-IDX, WDC-IDX)
010650                 = TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
010660             MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010670             MOVE "DUPLICATE CARD - NO-OP" TO WS-DL-REMARKS
010680             PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010690             GO TO 5100-EXIT
010700         ELSE
010710             MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
010720             MOVE "DIFFERENT CARD WITH SAME NAME EXISTS"
010730                 TO WS-DL-REMARKS
010740             PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
010750             GO TO 5100-EXIT
010760         END-IF
010770     END-IF.
010780     ADD 1 TO WDK-CARD-COUNT (WDK-IDX).
010790     SET WDC-IDX TO WDK-CARD-COUNT (WDK-IDX).
010800     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
010810         TO WDC-NAME (WDK-IDX, WDC-IDX).
010820     MOVE TRAN-CARD-RARITY OF TRAN-FILE-RECORD
010830         TO WDC-RARITY (WDK-IDX, WDC-IDX).
010840     MOVE TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
010850         TO WDC-VARIATION (WDK-IDX, WDC-IDX).
010860     MOVE TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD
010870         TO WDC-BASE-VALUE (WDK-IDX, WDC-IDX).
010880     MOVE "CREATED" TO WS-DL-ACTION-TAKEN.
010890     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
010900 5100-EXIT.
010910     EXIT.
010920*    RMDK -- PULL A CARD OUT OF A DECK AND BACK INTO THE
010930*    COLLECTION.
010940 5200-REMOVE-CARD-FROM-DECK.
010950     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
010960     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
010970         TO WS-DL-CONTAINER-NAME.
010980     PERFORM 5900-FIND-DECK THRU 5900-EXIT.
010990     IF WS-NOT-FOUND OR WDK-CARD-COUNT (WDK-IDX) = 0
011000         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
011010         MOVE "DECK NOT FOUND OR EMPTY" TO WS-DL-REMARKS
011020         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
011030         GO TO 5200-EXIT
011040     END-IF.
011050     PERFORM 5910-FIND-CARD-IN-DECK THRU 5910-EXIT.
011060     IF WS-NOT-FOUND
011070         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
011080         MOVE "CARD NOT FOUND IN DECK" TO WS-DL-REMARKS
011090         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
011100         GO TO 5200-EXIT
011110     END-IF.
011120     MOVE WDC-NAME (WDK-IDX, WDC-IDX) TO WS-TSC-NAME.
011130     MOVE WDC-RARITY (WDK-IDX, WDC-IDX) TO WS-TSC-RARITY.
011140     MOVE WDC-VARIATION (WDK-IDX, WDC-IDX) TO WS-TSC-VARIATION.
011150     MOVE WDC-BASE-VALUE (WDK-IDX, WDC-IDX) TO WS-TSC-BASE-VALUE.
011160     PERFORM 5205-SHIFT-DECK-SLOTS-DOWN THRU 5205-EXIT.
011170     MOVE WS-TSC-NAME TO TRAN-CARD-NAME OF TRAN-FILE-RECORD.
011180     MOVE WS-TSC-RARITY TO TRAN-CARD-RARITY OF TRAN-FILE-RECORD.
011190     MOVE WS-TSC-VARIATION
011200         TO TRAN-CARD-VARIATION OF TRAN-FILE-RECORD.
011210     MOVE WS-TSC-BASE-VALUE
011220         TO TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD.
011230     PERFORM 3000-ADD-CARD-TO-COLLECTION THRU 3000-EXIT.
011240     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
011250     MOVE WDK-NAME (WDK-IDX) TO WS-DL-CONTAINER-NAME.
011260     MOVE "DELETED" TO WS-DL-ACTION-TAKEN.
011270     MOVE "CARD RETURNED TO COLLECTION" TO WS-DL-REMARKS.
011280     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
011290 5200-EXIT.
011300     EXIT.
011310*****************************************************************
011320*    5205 -- SLIDE DECK SLOTS AFTER WDC-IDX DOWN ONE POSITION.   *
011330*****************************************************************
011340 5205-SHIFT-DECK-SLOTS-DOWN.
011350     PERFORM 5206-SHIFT-ONE-DECK-SLOT THRU 5206-EXIT
011360         VARYING WS-SLOT-SHIFT-INDEX FROM WDC-IDX BY 1
011370         UNTIL WS-SLOT-SHIFT-INDEX >= WDK-CARD-COUNT (WDK-IDX).
011380     SUBTRACT 1 FROM WDK-CARD-COUNT (WDK-IDX).
011390 5205-EXIT.
011400     EXIT.
011410 5206-SHIFT-ONE-DECK-SLOT.
011420     MOVE WDC-NAME (WDK-IDX, WS-SLOT-SHIFT-INDEX + 1)
011430         TO WDC-NAME (WDK-IDX, WS-SLOT-SHIFT-INDEX).
011440     MOVE WDC-RARITY (WDK-IDX, WS-SLOT-SHIFT-INDEX + 1)
011450         TO WDC-RARITY (WDK-IDX, WS-SLOT-SHIFT-INDEX).
011460     MOVE WDC-VARIATION (WDK-IDX, WS-SLOT-SHIFT-INDEX + 1)
011470         TO WDC-VARIATION (WDK-IDX, WS-SLOT-SHIFT-INDEX).
011480     MOVE WDC-BASE-VALUE (WDK-IDX, WS-SLOT-SHIFT-INDEX + 1)
011490         TO WDC-BASE-VALUE (WDK-IDX, WS-SLOT-SHIFT-INDEX).
011500 5206-EXIT.
011510     EXIT.
011520*    DLDK -- EVERY CARD STILL HELD GOES BACK TO THE COLLECTION
011530*    BEFORE THE DECK RECORD ITSELF IS DROPPED.
011540 5300-DELETE-DECK.
011550     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
011560     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
011570         TO WS-DL-CONTAINER-NAME.
011580     PERFORM 5900-FIND-DECK THRU 5900-EXIT.
011590     IF WS-NOT-FOUND
011600         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
011610         MOVE "DECK NOT FOUND" TO WS-DL-REMARKS
011620         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
011630         GO TO 5300-EXIT
011640     END-IF.
011650     PERFORM 5305-RETURN-ONE-DECK-CARD THRU 5305-EXIT
011660         VARYING WDC-IDX FROM 1 BY 1
011670         UNTIL WDC-IDX > WDK-CARD-COUNT (WDK-IDX).
011680     PERFORM 5990-REMOVE-DECK-FROM-TABLE THRU 5990-EXIT.
011690     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
011700     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
011710         TO WS-DL-CONTAINER-NAME.
011720     MOVE "DELETED" TO WS-DL-ACTION-TAKEN.
011730     MOVE "ALL CARDS RETURNED TO COLLECTION" TO WS-DL-REMARKS.
011740     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
011750 5300-EXIT.
011760     EXIT.
011770*    ONE DECK SLOT BACK INTO THE COLLECTION.
011780 5305-RETURN-ONE-DECK-CARD.
011790     MOVE WDC-NAME (WDK-IDX, WDC-IDX)
011800         TO TRAN-CARD-NAME OF TRAN-FILE-RECORD.
011810     MOVE WDC-RARITY (WDK-IDX, WDC-IDX)
011820         TO TRAN-CARD-RARITY OF TRAN-FILE-RECORD.
011830     MOVE WDC-VARIATION (WDK-IDX, WDC-IDX)
011840         TO TRAN-CARD-VARIATION OF TRAN-FILE-RECORD.
011850     MOVE WDC-BASE-VALUE (WDK-IDX, WDC-IDX)
011860         TO TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD.
011870     PERFORM 3000-ADD-CARD-TO-COLLECTION THRU 3000-EXIT.
011880 5305-EXIT.
011890     EXIT.
011900*    SLDK -- ONLY A DECK CREATED SELLABLE MAY BE SOLD.
011910 5400-SELL-DECK.
011920     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
011930     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
011940         TO WS-DL-CONTAINER-NAME.
011950     PERFORM 5900-FIND-DECK THRU 5900-EXIT.
011960     IF WS-NOT-FOUND OR WDK-SELLABLE-FLAG (WDK-IDX) NOT = "Y"
011970         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
011980         MOVE "DECK NOT FOUND OR CANNOT BE SOLD" TO WS-DL-REMARKS
011990         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
012000         GO TO 5400-EXIT
012010     END-IF.
012020     PERFORM 5410-PRICE-DECK-SALE THRU 5410-EXIT.
012030     MOVE ZERO TO WDK-CARD-COUNT (WDK-IDX).
012040     PERFORM 5990-REMOVE-DECK-FROM-TABLE THRU 5990-EXIT.
012050     PERFORM 9800-ACCUMULATE-EARNINGS THRU 9800-EXIT.
012060     MOVE "DECK" TO WS-DL-CONTAINER-KIND.
012070     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
012080         TO WS-DL-CONTAINER-NAME.
012090     MOVE "SOLD" TO WS-DL-ACTION-TAKEN.
012100     MOVE SALE-BASE-AMOUNT TO WS-DL-BASE-AMOUNT.
012110     MOVE SALE-FEE-AMOUNT TO WS-DL-FEE-AMOUNT.
012120     MOVE SALE-TOTAL-AMOUNT TO WS-DL-TOTAL-AMOUNT.
012130     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
012140 5400-EXIT.
012150     EXIT.
012160*****************************************************************
012170*    5410 -- SELLABLE DECK PRICING.  THE SOURCE SYSTEM LEFT THIS *
012180*    UNIMPLEMENTED -- THIS SHOP ADOPTED THE SAME ZERO-FEE REAL-  *
012190*    VALUE FORMULA AS A SELLABLE PAUPER BINDER.  SEE CK-0251.    *
012200*****************************************************************
012210 5410-PRICE-DECK-SALE.
012220     MOVE ZERO TO SALE-BASE-AMOUNT.
012230     PERFORM 5415-ADD-ONE-DECK-CARD-VALUE THRU 5415-EXIT
012240         VARYING WDC-IDX FROM 1 BY 1
012250         UNTIL WDC-IDX > WDK-CARD-COUNT (WDK-IDX).
012260     MOVE ZERO TO SALE-FEE-AMOUNT.
012270     MOVE SALE-BASE-AMOUNT TO SALE-TOTAL-AMOUNT.
012280 5410-EXIT.
012290     EXIT.
012300 5415-ADD-ONE-DECK-CARD-VALUE.
012310     MOVE WDC-BASE-VALUE (WDK-IDX, WDC-IDX) TO WS-CV-BASE-VALUE.
012320     MOVE WDC-VARIATION (WDK-IDX, WDC-IDX) TO WS-CV-VARIATION.
012330     PERFORM 7000-COMPUTE-CARD-VALUE THRU 7000-EXIT.
012340     ADD WS-CV-RESULT TO SALE-BASE-AMOUNT.
012350 5415-EXIT.
012360     EXIT.
012370*****************************************************************
012380*    5900 -- CASE-INSENSITIVE LINEAR SCAN OF THE DECK TABLE.     *
012390*****************************************************************
012400 5900-FIND-DECK.
012410     SET WS-NOT-FOUND TO TRUE.
012420     IF WS-DECK-TAB-COUNT = 0
012430         GO TO 5900-EXIT
012440     END-IF.
012450     PERFORM 5905-SCAN-DECK-TABLE THRU 5905-EXIT
012460         VARYING WDK-IDX FROM 1 BY 1
012470         UNTIL WDK-IDX > WS-DECK-TAB-COUNT.
012480 5900-EXIT.
012490     EXIT.
012500 5905-SCAN-DECK-TABLE.
012510     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD TO WS-UC-NAME-1.
012520     MOVE WDK-NAME (WDK-IDX) TO WS-UC-NAME-2.
012530     PERFORM 9100-UPPERCASE-AND-COMPARE THRU 9100-EXIT.
012540     IF WS-NAMES-MATCH
012550         SET WS-FOUND TO TRUE
012560         GO TO 5900-EXIT
012570     END-IF.
012580 5905-EXIT.
012590     EXIT.
012600*****************************************************************
012610*    5910 -- CASE-INSENSITIVE LINEAR SCAN FOR A CARD WITHIN THE  *
012620*    DECK CURRENTLY POSITIONED BY WDK-IDX.                       *
012630*****************************************************************
012640 5910-FIND-CARD-IN-DECK.
012650     SET WS-NOT-FOUND TO TRUE.
012660     IF WDK-CARD-COUNT (WDK-IDX) = 0
012670         GO TO 5910-EXIT
012680     END-IF.
012690     PERFORM 5915-SCAN-DECK-CARDS THRU 5915-EXIT
012700         VARYING WDC-IDX FROM 1 BY 1
012710         UNTIL WDC-IDX > WDK-CARD-COUNT (WDK-IDX).
012720 5910-EXIT.
012730     EXIT.
012740 5915-SCAN-DECK-CARDS.
012750     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD TO WS-UC-NAME-1.
012760     MOVE WDC-NAME (WDK-IDX, WDC-IDX) TO WS-UC-NAME-2.
012770     PERFORM 9100-UPPERCASE-AND-COMPARE THRU 9100-EXIT.
012780     IF WS-NAMES-MATCH
012790         SET WS-FOUND TO TRUE
012800         GO TO 5910-EXIT
012810     END-IF.
012820 5915-EXIT.
012830     EXIT.
012840*****************************************************************
012850*    5990 -- REMOVE THE DECK AT WDK-IDX, SLIDING LATER DECKS     *
012860*    DOWN ONE POSITION.                                          *
012870*****************************************************************
012880 5990-REMOVE-DECK-FROM-TABLE.
012890     PERFORM 5995-SHIFT-ONE-DECK-ENTRY THRU 5995-EXIT
012900         VARYING WS-SLOT-SHIFT-INDEX FROM WDK-IDX BY 1
012910         UNTIL WS-SLOT-SHIFT-INDEX >= WS-DECK-TAB-COUNT.
012920     SUBTRACT 1 FROM WS-DECK-TAB-COUNT.
012930 5990-EXIT.
012940     EXIT.
012950 5995-SHIFT-ONE-DECK-ENTRY.
012960     MOVE WS-DECK-ENTRY (WS-SLOT-SHIFT-INDEX + 1)
012970         TO WS-DECK-ENTRY (WS-SLOT-SHIFT-INDEX).
012980 5995-EXIT.
012990     EXIT.
013000*****************************************************************
013010*    6000 SERIES -- TRADE EVALUATION (FLOW 5).                  *
013020*****************************************************************
013030*    TRDE -- SWAP ONE BINDER CARD FOR ANOTHER.  A LOPSIDED TRADE
013040*    NEEDS THE CALLER'S FORCE FLAG BEFORE IT WILL GO THROUGH.
013050*    03/14/91 MTW ORIGINAL TRADE EVALUATION LOGIC.  CK-0287.
013060*    09/09/91 MTW FORCE-FLAG OVERRIDE CONFIRMED AGAINST THE
013070*                BINDER'S ADMISSION RULE.  CK-0294.
013080 6000-EVALUATE-TRADE.
013090     MOVE "BINDER" TO WS-DL-CONTAINER-KIND.
013100     MOVE TRAN-CONTAINER-NAME OF TRAN-FILE-RECORD
013110         TO WS-DL-CONTAINER-NAME.
013120     PERFORM 4900-FIND-BINDER THRU 4900-EXIT.
013130     IF WS-NOT-FOUND
013140         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
013150         MOVE "BINDER NOT FOUND" TO WS-DL-REMARKS
013160         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
013170         GO TO 6000-EXIT
013180     END-IF.
013190     MOVE TRAN-OUTGOING-CARD-NAME OF TRAN-FILE-RECORD
013200         TO TRAN-CARD-NAME OF TRAN-FILE-RECORD.
013210     PERFORM 4910-FIND-CARD-IN-BINDER THRU 4910-EXIT.
013220     IF WS-NOT-FOUND
013230         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
013240         MOVE "OUTGOING CARD NOT FOUND IN BINDER" TO WS-DL-REMARKS
013250         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
013260         GO TO 6000-EXIT
013270     END-IF.
013280*        STEP 1 -- REMOVE THE OUTGOING CARD, SAVING ITS VALUES.
013290     MOVE WBC-NAME (WBN-IDX, WBC-IDX) TO WS-TSC-NAME.
013300     MOVE WBC-RARITY (WBN-IDX, WBC-IDX) TO WS-TSC-RARITY.
013310     MOVE WBC-VARIATION (WBN-IDX, WBC-IDX) TO WS-TSC-VARIATION.
013320     MOVE WBC-BASE-VALUE (WBN-IDX, WBC-IDX) TO WS-TSC-BASE-VALUE.
013330     PERFORM 4205-SHIFT-BINDER-SLOTS-DOWN THRU 4205-EXIT.
013340*        STEP 2 -- COMPUTE DIFF BETWEEN OUTGOING AND INCOMING.
013350     MOVE WS-TSC-BASE-VALUE TO WS-CV-BASE-VALUE.
013360     MOVE WS-TSC-VARIATION TO WS-CV-VARIATION.
013370     PERFORM 7000-COMPUTE-CARD-VALUE THRU 7000-EXIT.
013380     MOVE WS-CV-RESULT TO WS-TRADE-OUT-VALUE.
013390     MOVE TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD
013400         TO WS-CV-BASE-VALUE.
013410     MOVE TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
013420         TO WS-CV-VARIATION.
013430     PERFORM 7000-COMPUTE-CARD-VALUE THRU 7000-EXIT.
013440     MOVE WS-CV-RESULT TO WS-TRADE-IN-VALUE.
013450     COMPUTE WS-TRADE-DIFF =
013460         WS-TRADE-IN-VALUE - WS-TRADE-OUT-VALUE.
013470     IF WS-TRADE-DIFF < 0
013480         MULTIPLY WS-TRADE-DIFF BY -1 GIVING WS-TRADE-DIFF
013490     END-IF.
013500*        STEP 3 -- DECLINE UNLESS DIFF IS SMALL OR FORCED.
013510     IF WS-TRADE-DIFF >= 1.00
013520         AND TRAN-FORCE-FLAG OF TRAN-FILE-RECORD NOT = "Y"
013530         PERFORM 6005-RESTORE-OUTGOING-CARD THRU 6005-EXIT
013540         MOVE "TRADE-DECLINED" TO WS-DL-ACTION-TAKEN
013550         MOVE "NEEDS FORCE CONFIRMATION" TO WS-DL-REMARKS
013560         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
013570         GO TO 6000-EXIT
013580     END-IF.
013590*        STEP 4 -- ADMIT THE INCOMING CARD, RULE STILL APPLIES.
013600     PERFORM 4110-APPLY-BINDER-ADMISSION-RULE THRU 4110-EXIT.
013610     IF NOT WS-RULE-PASSED
013620         PERFORM 6005-RESTORE-OUTGOING-CARD THRU 6005-EXIT
013630         MOVE "REJECTED" TO WS-DL-ACTION-TAKEN
013640         MOVE "INCOMING CARD FAILS ADMISSION RULE"
013650             TO WS-DL-REMARKS
013660         PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT
013670         GO TO 6000-EXIT
013680     END-IF.
013690     ADD 1 TO WBN-CARD-COUNT (WBN-IDX).
013700     SET WBC-IDX TO WBN-CARD-COUNT (WBN-IDX).
013710     MOVE TRAN-CARD-NAME OF TRAN-FILE-RECORD
013720         TO WBC-NAME (WBN-IDX, WBC-IDX).
013730     MOVE TRAN-CARD-RARITY OF TRAN-FILE-RECORD
013740         TO WBC-RARITY (WBN-IDX, WBC-IDX).
013750     MOVE TRAN-CARD-VARIATION OF TRAN-FILE-RECORD
013760         TO WBC-VARIATION (WBN-IDX, WBC-IDX).
013770     MOVE TRAN-CARD-BASE-VALUE OF TRAN-FILE-RECORD
013780         TO WBC-BASE-VALUE (WBN-IDX, WBC-IDX).
013790     MOVE "TRADE-COMPLETED" TO WS-DL-ACTION-TAKEN.
013800     PERFORM 9000-WRITE-DETAIL-LINE THRU 9000-EXIT.
013810 6000-EXIT.
013820     EXIT.
013830*****************************************************************
013840*    6005 -- A DECLINED OR FAILED TRADE PUTS THE OUTGOING CARD   *
013850*    BACK INTO THE BINDER AT THE END OF THE OCCUPIED SLOTS.      *
013860*****************************************************************
013870 6005-RESTORE-OUTGOING-CARD.
013880     ADD 1 TO WBN-CARD-COUNT (WBN-IDX).
013890     SET WBC-IDX TO WBN-CARD-COUNT (WBN-IDX).
013900     MOVE WS-TSC-NAME TO WBC-NAME (WBN-IDX, WBC-IDX).
013910     MOVE WS-TSC-RARITY TO WBC-RARITY (WBN-IDX, WBC-IDX).
013920     MOVE WS-TSC-VARIATION TO WBC-VARIATION (WBN-IDX, WBC-IDX).
013930     MOVE WS-TSC-BASE-VALUE TO WBC-BASE-VALUE (WBN-IDX, WBC-IDX).
013940 6005-EXIT.
013950     EXIT.
013960*****************************************************************
013970*    7000 -- CARD VALUATION (FLOW 1).  PURE CALCULATION, NO I/O. *
013980*    INPUT WS-CV-BASE-VALUE / WS-CV-VARIATION, OUTPUT WS-CV-     *
013990*    RESULT, ROUNDED HALF-UP TO 2 DECIMALS.                      *
014000*****************************************************************
014010 7000-COMPUTE-CARD-VALUE.
014020     EVALUATE WS-CV-VARIATION
014030         WHEN "NORMAL"
014040             MOVE 1.00 TO WS-MULTIPLIER
014050         WHEN "EXTENDED_ART"
014060             MOVE 1.50 TO WS-MULTIPLIER
014070         WHEN "FULL_ART"
014080             MOVE 2.00 TO WS-MULTIPLIER
014090         WHEN "ALT_ART"
014100             MOVE 3.00 TO WS-MULTIPLIER
014110         WHEN OTHER
014120             MOVE 1.00 TO WS-MULTIPLIER
014130     END-EVALUATE.
014140     COMPUTE WS-CV-RESULT ROUNDED =
014150         WS-CV-BASE-VALUE * WS-MULTIPLIER.
014160 7000-EXIT.
014170     EXIT.
014180*****************************************************************
014190*    8000 SERIES -- END OF RUN -- REWRITE MASTERS, PRINT TOTAL.  *
014200*****************************************************************
014210*    CLOSE THE TRANSACTION STREAM, REWRITE ALL THREE MASTERS,
014220*    PRINT THE CONTROL TOTAL, CLOSE THE REPORT.
014230 8000-FINALIZE-RUN.
014240     CLOSE TRANSACTION-FILE.
014250     OPEN OUTPUT CARD-FILE.
014260     PERFORM 8100-REWRITE-CARD-FILE THRU 8100-EXIT.
014270     CLOSE CARD-FILE.
014280     OPEN OUTPUT BINDER-FILE.
014290     PERFORM 8200-REWRITE-BINDER-FILE THRU 8200-EXIT.
014300     CLOSE BINDER-FILE.
014310     OPEN OUTPUT DECK-FILE.
014320     PERFORM 8300-REWRITE-DECK-FILE THRU 8300-EXIT.
014330     CLOSE DECK-FILE.
014340     PERFORM 9900-WRITE-TOTAL-LINE THRU 9900-EXIT.
014350     CLOSE REPORT-FILE.
014360 8000-EXIT.
014370     EXIT.
014380*    THE CARD TABLE, ONE WS-CARD-ENTRY PER OUTPUT RECORD.
014390 8100-REWRITE-CARD-FILE.
014400     PERFORM 8105-REWRITE-ONE-CARD THRU 8105-EXIT
014410         VARYING WCD-IDX FROM 1 BY 1
014420         UNTIL WCD-IDX > WS-CARD-TAB-COUNT.
014430 8100-EXIT.
014440     EXIT.
014450*    ONE WS-CARD-ENTRY BACK OUT TO CARD-FILE-RECORD.
014460 8105-REWRITE-ONE-CARD.
014470     MOVE WCD-NAME (WCD-IDX) TO CARD-NAME OF CARD-FILE-RECORD.
014480     MOVE WCD-RARITY (WCD-IDX) TO CARD-RARITY OF CARD-FILE-RECORD.
014490     MOVE WCD-VARIATION (WCD-IDX)
014500         TO CARD-VARIATION OF CARD-FILE-RECORD.
014510     MOVE WCD-BASE-VALUE (WCD-IDX)
014520         TO CARD-BASE-VALUE OF CARD-FILE-RECORD.
014530     MOVE WCD-COUNT (WCD-IDX) TO CARD-COUNT OF CARD-FILE-RECORD.
014540     WRITE CARD-FILE-RECORD.
014550 8105-EXIT.
014560     EXIT.
014570*    THE BINDER TABLE, ONE WS-BINDER-ENTRY PER OUTPUT RECORD.
014580 8200-REWRITE-BINDER-FILE.
014590     PERFORM 8205-REWRITE-ONE-BINDER THRU 8205-EXIT
014600         VARYING WBN-IDX FROM 1 BY 1
014610         UNTIL WBN-IDX > WS-BINDER-TAB-COUNT.
014620 8200-EXIT.
014630     EXIT.
014640*    ONE WS-BINDER-ENTRY BACK OUT TO BINDER-FILE-RECORD.
014650 8205-REWRITE-ONE-BINDER.
014660     MOVE WBN-NAME (WBN-IDX) TO BINDER-NAME OF BINDER-FILE-RECORD.
014670     MOVE WBN-TYPE (WBN-IDX) TO BINDER-TYPE OF BINDER-FILE-RECORD.
014680     MOVE WBN-CARD-COUNT (WBN-IDX)
014690         TO BINDER-CARD-COUNT OF BINDER-FILE-RECORD.
014700     MOVE WBN-CUSTOM-PRICE (WBN-IDX)
014710         TO BINDER-CUSTOM-PRICE OF BINDER-FILE-RECORD.
014720     PERFORM 8210-REWRITE-BINDER-SLOT THRU 8210-EXIT
014730         VARYING WBC-IDX FROM 1 BY 1 UNTIL WBC-IDX > 20.
014740     WRITE BINDER-FILE-RECORD.
014750 8205-EXIT.
014760     EXIT.
014770*    ONE OF THE 20 CARD SLOTS BACK OUT TO THE BINDER RECORD.
014780 8210-REWRITE-BINDER-SLOT.
014790     MOVE WBC-NAME (WBN-IDX, WBC-IDX)
014800         TO BC-CARD-NAME OF BINDER-FILE-RECORD (WBC-IDX).
014810     MOVE WBC-RARITY (WBN-IDX, WBC-IDX)
014820         TO BC-CARD-RARITY OF BINDER-FILE-RECORD (WBC-IDX).
014830     MOVE WBC-VARIATION (WBN-IDX, WBC-IDX)
014840         TO BC-CARD-VARIATION OF BINDER-FILE-RECORD (WBC-IDX).
014850     MOVE WBC-BASE-VALUE (WBN-IDX, WBC-IDX)
014860         TO BC-CARD-BASE-VALUE OF BINDER-FILE-RECORD (WBC-IDX).
014870 8210-EXIT.
014880     EXIT.
014890*    THE DECK TABLE, ONE WS-DECK-ENTRY PER OUTPUT RECORD.
014900 8300-REWRITE-DECK-FILE.
014910     PERFORM 8305-REWRITE-ONE-DECK THRU 8305-EXIT
014920         VARYING WDK-IDX FROM 1 BY 1
014930         UNTIL WDK-IDX > WS-DECK-TAB-COUNT.
014940 8300-EXIT.
014950     EXIT.
014960*    ONE WS-DECK-ENTRY BACK OUT TO DECK-FILE-RECORD.
014970 8305-REWRITE-ONE-DECK.
014980     MOVE WDK-NAME (WDK-IDX) TO DECK-NAME OF DECK-FILE-RECORD.
014990     MOVE WDK-SELLABLE-FLAG (WDK-IDX)
015000         TO DECK-SELLABLE-FLAG OF DECK-FILE-RECORD.
015010     MOVE WDK-CARD-COUNT (WDK-IDX)
015020         TO DECK-CARD-COUNT OF DECK-FILE-RECORD.
015030     PERFORM 8310-REWRITE-DECK-SLOT THRU 8310-EXIT
015040         VARYING WDC-IDX FROM 1 BY 1 UNTIL WDC-IDX > 10.
015050     WRITE DECK-FILE-RECORD.
015060 8305-EXIT.
015070     EXIT.
015080*    ONE OF THE 10 CARD SLOTS BACK OUT TO THE DECK RECORD.
015090 8310-REWRITE-DECK-SLOT.
015100     MOVE WDC-NAME (WDK-IDX, WDC-IDX)
015110         TO DC-CARD-NAME OF DECK-FILE-RECORD (WDC-IDX).
015120     MOVE WDC-RARITY (WDK-IDX, WDC-IDX)
015130         TO DC-CARD-RARITY OF DECK-FILE-RECORD (WDC-IDX).
015140     MOVE WDC-VARIATION (WDK-IDX, WDC-IDX)
015150         TO DC-CARD-VARIATION OF DECK-FILE-RECORD (WDC-IDX).
015160     MOVE WDC-BASE-VALUE (WDK-IDX, WDC-IDX)
015170         TO DC-CARD-BASE-VALUE OF DECK-FILE-RECORD (WDC-IDX).
015180 8310-EXIT.
015190     EXIT.
015200*****************************************************************
015210*    9000 SERIES -- REPORT LINE WRITERS AND SHARED HELPERS.     *
015220*****************************************************************
015230*    COMMON REPORT-LINE WRITER -- ALSO TALLIES REJECTS.
015240 9000-WRITE-DETAIL-LINE.
015250     IF WS-DL-ACTION-TAKEN = "REJECTED"
015260         ADD 1 TO WS-REJECT-COUNT
015270     END-IF.
015280     WRITE REPORT-FILE-RECORD FROM WS-DETAIL-LINE
015290         AFTER ADVANCING 1 LINE.
015300     MOVE SPACES TO WS-DETAIL-LINE.
015310 9000-EXIT.
015320     EXIT.
015330*    FOLD BOTH NAME WORK AREAS TO UPPERCASE AND COMPARE --
015340*    KEEPS EVERY NAME LOOKUP IN THIS PROGRAM CASE-INSENSITIVE.
015350*    02/11/93 MTW WRITTEN TO CENTRALIZE THE CASE-INSENSITIVE
015360*                NAME COMPARE USED IN THIS PROGRAM.  CK-0356.
015370 9100-UPPERCASE-AND-COMPARE.
015380     INSPECT WS-UC-NAME-1 CONVERTING WS-LOWER-ALPHABET
015390         TO WS-UPPER-ALPHABET.
015400     INSPECT WS-UC-NAME-2 CONVERTING WS-LOWER-ALPHABET
015410         TO WS-UPPER-ALPHABET.
015420     IF WS-UC-NAME-1 = WS-UC-NAME-2
015430         SET WS-NAMES-MATCH TO TRUE
015440     ELSE
015450         SET WS-NAMES-MATCH TO FALSE
015460     END-IF.
015470 9100-EXIT.
015480     EXIT.
015490*    POST ONE SALE-RESULT INTO THE RUN'S CONTROL TOTAL.
015500*    12/04/96 MTW COLLECTOR-EARNINGS CONTROL TOTAL ADDED.
015510*                CK-0441.
015520 9800-ACCUMULATE-EARNINGS.
015530     ADD SALE-TOTAL-AMOUNT TO WS-COLLECTOR-EARNINGS.
015540 9800-EXIT.
015550     EXIT.
015560*    FINAL COLLECTOR-EARNINGS LINE, END OF THE RUN SUMMARY REPORT.
015570 9900-WRITE-TOTAL-LINE.
015580     MOVE SPACES TO WS-TOTAL-LINE.
015590     MOVE WS-COLLECTOR-EARNINGS TO WS-TOT-AMOUNT.
015600     WRITE REPORT-FILE-RECORD FROM WS-TOTAL-LINE
015610         AFTER ADVANCING 2 LINES.
015620 9900-EXIT.
015630     EXIT.
