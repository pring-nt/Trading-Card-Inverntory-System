000010*****************************************************************
000020*    TRANREC.CPY                                                *
000030*    ONE BATCH TRANSACTION, PROCESSED IN FILE ORDER AGAINST THE  *
000040*    COLLECTION / BINDER / DECK MASTERS.  TRAN-CODE SELECTS      *
000050*    WHICH OF THE FIELDS BELOW ARE MEANINGFUL FOR THIS RECORD.   *
000060*****************************************************************
000070    05  TRAN-CODE                   PIC X(4).
000080*        ADDC  ADD CARD TO COLLECTION
000090*        INCC  INCREMENT CARD COUNT
000100*        DECC  DECREMENT CARD COUNT
000110*        RMVC  REMOVE ONE COPY FROM COLLECTION
000120*        CRBN  CREATE BINDER
000130*        ADBN  ADMIT CARD TO BINDER
000140*        RMBN  REMOVE CARD FROM BINDER
000150*        DLBN  DELETE BINDER
000160*        SLBN  SELL BINDER
000170*        SETP  SET BINDER CUSTOM PRICE (LUXURY ONLY)
000180*        CRDK  CREATE DECK
000190*        ADDK  ADMIT CARD TO DECK
000200*        RMDK  REMOVE CARD FROM DECK
000210*        DLDK  DELETE DECK
000220*        SLDK  SELL DECK
000230*        TRDE  TRADE EVALUATION
000240    05  TRAN-CONTAINER-NAME         PIC X(30).
000250*        BINDER-NAME OR DECK-NAME, AS TRAN-CODE REQUIRES.
000260    05  TRAN-CARD-NAME              PIC X(30).
000270    05  TRAN-CARD-RARITY            PIC X(9).
000280    05  TRAN-CARD-VARIATION         PIC X(12).
000290    05  TRAN-CARD-BASE-VALUE        PIC S9(7)V99 COMP-3.
000300    05  TRAN-BINDER-TYPE            PIC X(12).
000310*        CRBN ONLY.
000320    05  TRAN-DECK-SELLABLE-FLAG     PIC X(1).
000330*        CRDK ONLY.
000340    05  TRAN-CUSTOM-PRICE           PIC S9(7)V99 COMP-3.
000350*        SETP ONLY.
000360    05  TRAN-OUTGOING-CARD-NAME     PIC X(30).
000370*        TRDE ONLY -- THE CARD ALREADY HELD IN THE BINDER THAT
000380*        IS BEING OFFERED UP FOR THE INCOMING CARD ABOVE.
000390    05  TRAN-FORCE-FLAG             PIC X(1).
000400*        TRDE ONLY -- "Y" FORCES THE TRADE THROUGH.
000410    05  FILLER                      PIC X(20).
