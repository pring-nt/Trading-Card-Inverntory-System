000010*****************************************************************
000020*    SALEREC.CPY                                                *
000030*    OUTPUT OF ANY SELL OPERATION -- BINDER SALE, DECK SALE, OR  *
000040*    TRADE EVALUATION PRICING.  BUILT FRESH FOR EVERY SALE, NOT  *
000050*    CARRIED FORWARD FROM ONE TRANSACTION TO THE NEXT.           *
000060*****************************************************************
000070    05  SALE-BASE-AMOUNT            PIC S9(7)V99.
000080*        SUM OF CARD-VALUE BEFORE ANY FEE OR MARKUP.
000090    05  SALE-FEE-AMOUNT             PIC S9(7)V99.
000100*        HANDLING FEE CHARGED.  ZERO IF NONE.
000110    05  SALE-TOTAL-AMOUNT           PIC S9(7)V99.
000120*        AMOUNT ACTUALLY EARNED AND POSTED TO COLLECTOR-EARNINGS.
000130    05  FILLER                      PIC X(13).
