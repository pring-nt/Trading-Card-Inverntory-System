000010*****************************************************************
000020*    BNDRREC.CPY                                                *
000030*    ONE BINDER MASTER RECORD.  UNIQUE (CASE-INSENSITIVE) BY     *
000040*    BINDER-NAME.  MAX_CAPACITY IS 20 CARD SLOTS FOR EVERY       *
000050*    BINDER TYPE.                                                *
000060*****************************************************************
000070    05  BINDER-NAME                 PIC X(30).
000080    05  BINDER-TYPE                 PIC X(12).
000090*        NON_CURATED, PAUPER, RARES, LUXURY, COLLECTOR.
000100    05  BINDER-CARD-COUNT           PIC S9(4) COMP-3.
000110    05  BINDER-CUSTOM-PRICE         PIC S9(7)V99 COMP-3.
000120*        LUXURY ONLY.  ZERO MEANS NOT SET -- USE COMPUTED VALUE.
000130    05  BINDER-CUSTOM-PRICE-UNSGN REDEFINES BINDER-CUSTOM-PRICE
000140                                    PIC 9(7)V99 COMP-3.
000150*        UNSIGNED VIEW -- USED BY THE ZERO/NOT-SET TEST IN
000160*        4500-SET-BINDER-CUSTOM-PRICE AND 4410-PRICE-BINDER-SALE.
000170    05  BINDER-CARDS OCCURS 20 TIMES.
000180        10  BC-CARD-NAME            PIC X(30).
000190        10  BC-CARD-RARITY          PIC X(9).
000200        10  BC-CARD-VARIATION       PIC X(12).
000210        10  BC-CARD-BASE-VALUE      PIC S9(7)V99 COMP-3.
000220*            NO CARD-COUNT IN A BINDER SLOT -- ALWAYS ONE COPY.
000230    05  FILLER                      PIC X(30).
