000010*****************************************************************
000020*    DECKREC.CPY                                                *
000030*    ONE DECK MASTER RECORD.  UNIQUE (CASE-INSENSITIVE) BY       *
000040*    DECK-NAME.  MAX_CAPACITY IS 10 CARDS, NO DUPLICATE NAMES.   *
000050*****************************************************************
000060    05  DECK-NAME                   PIC X(30).
000070    05  DECK-SELLABLE-FLAG          PIC X(1).
000080*        "Y" -- DECK WAS CREATED SELLABLE.  "N" -- OTHERWISE.
000090    05  DECK-CARD-COUNT             PIC S9(4) COMP-3.
000100    05  DECK-CARDS OCCURS 10 TIMES.
000110        10  DC-CARD-NAME            PIC X(30).
000120        10  DC-CARD-RARITY          PIC X(9).
000130        10  DC-CARD-VARIATION       PIC X(12).
000140        10  DC-CARD-BASE-VALUE      PIC S9(7)V99 COMP-3.
000150*            COUNT FIELD UNUSED -- EACH SLOT IS ONE DISTINCT CARD.
000160    05  FILLER                      PIC X(26).
